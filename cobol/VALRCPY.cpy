000100***************************************************************** 00000100
000200* VALRCPY      - EQUIPMENT VALUATION REPORT RECORD LAYOUT       * 00000200
000300* ASSET MANAGEMENT / FIXED-ASSETS SUBSYSTEM                     * 00000300
000400* ONE DETAIL ROW PER EQUIPMENT ITEM, PLUS A GRAND-TOTAL ROW      *00000400
000500* THAT REDEFINES THE SAME AREA FOR THE FINAL REPORT LINE.        *00000500
000600***************************************************************** 00000600
000700*   DATE     BY    TICKET    DESCRIPTION                       *  00000700
000800*  -------- ----- --------- ------------------------------------  00000800
000900*  07/14/86  RTM   FA-0041   ORIGINAL LAYOUT - VALUATION LISTING  00000900
001000*  09/02/94  GNW   FA-0277   ADDED GRAND-TOTAL REDEFINE FOR RUN   00001000
001100*                            TOTALS AT BOTTOM OF REPORT           00001100
001200*  01/09/99  PJH   FA-0301   Y2K REVIEW - NO DATE FIELDS, NO CHG  00001200
001300***************************************************************** 00001300
001400 01  VAL-RPT-REC.                                                 00001400
001500     05  OUT-MANAGEMENT-NUMBER    PIC X(20).                      00001500
001600     05  OUT-EQUIP-NAME           PIC X(40).                      00001600
001700     05  OUT-LOCATION-CODE        PIC X(06).                      00001700
001800     05  OUT-COST-AMT             PIC S9(9)V99.                   00001800
001900     05  OUT-LIFESPAN-YEARS       PIC 9(02).                      00001900
002000     05  OUT-ELAPSED-YEARS        PIC 9(02).                      00002000
002100     05  OUT-ANNUAL-DEP-AMT       PIC S9(9)V99.                   00002100
002200     05  OUT-BOOK-VALUE-AMT       PIC S9(9)V99.                   00002200
002300     05  OUT-DEP-STATUS           PIC X(10).                      00002300
002400     05  FILLER                   PIC X(07).                      00002400
002500*                                                                 00002500
002600 01  VAL-RPT-TOTAL-REC REDEFINES VAL-RPT-REC.                     00002600
002700     05  VRT-LABEL                PIC X(60).                      00002700
002800     05  VRT-TOTAL-COST-AMT       PIC S9(9)V99.                   00002800
002900     05  FILLER                   PIC X(04).                      00002900
003000     05  VRT-TOTAL-ANNUAL-DEP-AMT PIC S9(9)V99.                   00003000
003100     05  VRT-TOTAL-BOOK-VALUE-AMT PIC S9(9)V99.                   00003100
003200     05  FILLER                   PIC X(23).                      00003200

000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID. EQUIPVAL.                                            00000200
000300 AUTHOR. R. T. MORALES.                                           00000300
000400 INSTALLATION. COBOL DEVELOPMENT CENTER - FIXED ASSETS GROUP.     00000400
000500 DATE-WRITTEN. 07/14/86.                                          00000500
000600 DATE-COMPILED. 07/14/86.                                         00000600
000700 SECURITY. NON-CONFIDENTIAL.                                      00000700
000800*   (C)                                                           00000800
000900*                                                                 00000900
001000******************************************************************00001000
001100* EQUIPVAL - EQUIPMENT VALUATION REPORT - MAIN BATCH DRIVER     * 00001100
001200*                                                                *00001200
001300* READS THE EQUIPMENT MASTER FILE (ONE ROW PER PHYSICAL ITEM)  *  00001300
001400* AND THE LIFESPAN REFERENCE TABLE (LEGAL/ASSIGNED USEFUL LIFE  * 00001400
001500* BY CATEGORY+ITEM), RESOLVES THE USEFUL LIFE FOR EACH ITEM,    * 00001500
001600* CALLS EQUIPDEP TO COMPUTE THE STRAIGHT-LINE DEPRECIATION, AND * 00001600
001700* WRITES ONE VALUATION-REPORT ROW PER EQUIPMENT ITEM FOLLOWED   * 00001700
001800* BY A GRAND-TOTAL ROW.  RUN NIGHTLY OR ON DEMAND BY OPERATIONS * 00001800
001900* WHENEVER A REFRESHED VALUATION LISTING IS NEEDED.             * 00001900
002000*                                                                *00002000
002100* THE LIFESPAN TABLE IS SMALL (A FEW HUNDRED ROWS AT MOST - ONE * 00002100
002200* PER CATEGORY/ITEM COMBINATION THE SHOP TRACKS) SO IT IS READ  * 00002200
002300* ENTIRELY INTO A WORKING-STORAGE ARRAY ONCE AT THE START OF    * 00002300
002400* THE RUN RATHER THAN RE-READ OR MATCHED BY A SORT/MERGE STEP.  * 00002400
002500* THIS KEEPS THE EQUIPMENT MASTER PASS A SINGLE SEQUENTIAL PASS * 00002500
002600* WITH NO INTERMEDIATE WORK FILE.                               * 00002600
002700*                                                                *00002700
002800*   DATE     BY    TICKET    DESCRIPTION                       *  00002800
002900*  -------- ----- --------- ------------------------------------  00002900
003000*  07/14/86  RTM   FA-0041   ORIGINAL VERSION - SEQUENTIAL PASS   00003000
003100*                            OVER EQUIPMENT MASTER, LIFE TABLE    00003100
003200*                            LOADED ENTIRELY INTO WORKING STORAGE 00003200
003300*  02/03/89  RTM   FA-0118   NO CHANGE - LOAN FLAG IS CRUD-SIDE   00003300
003400*  11/20/91  DKS   FA-0240   NO CHANGE - SURPLUS FLOW IS CRUD-SIDE00003400
003500*  04/02/94  GNW   FA-0265   ADDED GRAND-TOTAL LINE AT END OF RUN 00003500
003600*                            PER REQUEST FROM ACCOUNTING          00003600
003700*  09/02/94  GNW   FA-0277   RUN TOTALS NOW ACCUMULATE DURING THE 00003700
003800*                            MAIN PASS INSTEAD OF A SECOND PASS   00003800
003900*  01/09/99  PJH   FA-0301   Y2K - ACCEPT FROM DATE STILL RETURNS 00003900
004000*                            A 2-DIGIT YEAR ON THIS COMPILER, SO  00004000
004100*                            A CENTURY WINDOW (00-49 = 20XX, ELSE 00004100
004200*                            19XX) IS APPLIED BEFORE THE AS-OF    00004200
004300*                            DATE IS BUILT AND PASSED TO EQUIPDEP 00004300
004400*  06/18/03  LCW   FA-0355   ADDED PER-STATUS RUN COUNTS (UNKNOWN/00004400
004500*                            ACTIVE/COMPLETE) TO THE CONSOLE TRACE00004500
004600*  02/11/08  LCW   FA-0402   UPSI-0 SWITCH ADDED TO SUPPRESS THE  00004600
004700*                            GRAND-TOTAL LINE FOR RECONCILIATION  00004700
004800*                            RUNS THAT FEED A DOWNSTREAM PROGRAM  00004800
004900*  05/19/11  LCW   FA-0417   NO FUNCTIONAL CHANGE - PARAGRAPH     00004900
005000*                            BANNERS EXPANDED PER FIXED ASSETS    00005000
005100*                            GROUP DOCUMENTATION STANDARD AFTER   00005100
005200*                            THE INTERNAL AUDIT OF THIS PROGRAM   00005200
005300******************************************************************00005300
005400*                                                                 00005400
005500 ENVIRONMENT DIVISION.                                            00005500
005600 CONFIGURATION SECTION.                                           00005600
005700 SOURCE-COMPUTER. IBM-3081.                                       00005700
005800 OBJECT-COMPUTER. IBM-3081.                                       00005800
005900*                                                                 00005900
006000*    C01 DRIVES THE PRINTER CHANNEL-1 SKIP-TO-TOP-OF-FORM FOR ANY 00006000
006100*    FUTURE PAGE-HEADER WORK.  UPSI-0 IS THE RECONCILIATION-RUN   00006100
006200*    SWITCH SET BY OPERATIONS IN THE JCL FOR RUNS THAT FEED THE   00006200
006300*    DOWNSTREAM GENERAL LEDGER EXTRACT, WHERE A GRAND-TOTAL LINE  00006300
006400*    WOULD THROW OFF THE RECEIVING PROGRAM'S RECORD COUNT.        00006400
006500*                                                                 00006500
006600 SPECIAL-NAMES.                                                   00006600
006700     C01 IS TOP-OF-FORM                                           00006700
006800     UPSI-0 ON STATUS IS RUN-SUPPRESS-GRAND-TOTAL                 00006800
006900            OFF STATUS IS RUN-SHOW-GRAND-TOTAL.                   00006900
007000*                                                                 00007000
007100 INPUT-OUTPUT SECTION.                                            00007100
007200 FILE-CONTROL.                                                    00007200
007300*                                                                 00007300
007400*    EQUIPMENT-MASTER - THE FIXED-ASSETS MASTER, ONE ROW PER      00007400
007500*    PHYSICAL ITEM.  READ SEQUENTIALLY, ONE PASS PER RUN.         00007500
007600*                                                                 00007600
007700     SELECT EQUIPMENT-MASTER ASSIGN TO EQUIPMST                   00007700
007800         ORGANIZATION IS SEQUENTIAL                               00007800
007900         ACCESS MODE IS SEQUENTIAL                                00007900
008000         FILE STATUS IS EQMST-STATUS.                             00008000
008100*                                                                 00008100
008200*    LIFESPAN-TABLE - THE CATEGORY/ITEM USEFUL-LIFE REFERENCE     00008200
008300*    FILE MAINTAINED BY THE FIXED ASSETS GROUP.  READ ONCE AT     00008300
008400*    STARTUP AND HELD IN WS-LIFE-TABLE FOR THE REST OF THE RUN.   00008400
008500*                                                                 00008500
008600     SELECT LIFESPAN-TABLE ASSIGN TO LIFETBL                      00008600
008700         ORGANIZATION IS SEQUENTIAL                               00008700
008800         ACCESS MODE IS SEQUENTIAL                                00008800
008900         FILE STATUS IS LIFE-STATUS.                              00008900
009000*                                                                 00009000
009100*    VALUATION-REPORT - THE PRINT-IMAGE OUTPUT OF THIS RUN, ONE   00009100
009200*    DETAIL LINE PER EQUIPMENT ITEM PLUS AN OPTIONAL TRAILING     00009200
009300*    GRAND-TOTAL LINE.                                            00009300
009400*                                                                 00009400
009500     SELECT VALUATION-REPORT ASSIGN TO VALRPT                     00009500
009600         ORGANIZATION IS SEQUENTIAL                               00009600
009700         ACCESS MODE IS SEQUENTIAL                                00009700
009800         FILE STATUS IS VAL-STATUS.                               00009800
009900*                                                                 00009900
010000 DATA DIVISION.                                                   00010000
010100 FILE SECTION.                                                    00010100
010200*                                                                 00010200
010300*    EACH FD CARRIES A GENERIC PIC X BUFFER RATHER THAN ITS OWN   00010300
010400*    01-LEVEL BREAKDOWN - THE ACTUAL FIELD LAYOUT LIVES IN THE    00010400
010500*    MATCHING WORKING-STORAGE COPYBOOK (EQUIPCPY/LIFECPY/VALRCPY) 00010500
010600*    AND IS MOVED IN/OUT VIA READ...INTO AND WRITE...FROM.  SAME  00010600
010700*    SPLIT THE SHOP HAS USED ON SEQUENTIAL FILES FOR YEARS.       00010700
010800*                                                                 00010800
010900 FD  EQUIPMENT-MASTER                                             00010900
011000     RECORDING MODE IS F                                          00011000
011100     LABEL RECORDS ARE STANDARD                                   00011100
011200     BLOCK CONTAINS 0 RECORDS                                     00011200
011300     DATA RECORD IS EQUIP-MASTER-FD.                              00011300
011400 01  EQUIP-MASTER-FD             PIC X(240).                      00011400
011500*                                                                 00011500
011600 FD  LIFESPAN-TABLE                                               00011600
011700     RECORDING MODE IS F                                          00011700
011800     LABEL RECORDS ARE STANDARD                                   00011800
011900     BLOCK CONTAINS 0 RECORDS                                     00011900
012000     DATA RECORD IS LIFE-TBL-FD.                                  00012000
012100 01  LIFE-TBL-FD                 PIC X(80).                       00012100
012200*                                                                 00012200
012300 FD  VALUATION-REPORT                                             00012300
012400     RECORDING MODE IS F                                          00012400
012500     LABEL RECORDS ARE STANDARD                                   00012500
012600     BLOCK CONTAINS 0 RECORDS                                     00012600
012700     DATA RECORD IS VAL-RPT-LINE.                                 00012700
012800 01  VAL-RPT-LINE                PIC X(120).                      00012800
012900*                                                                 00012900
013000 WORKING-STORAGE SECTION.                                         00013000
013100*                                                                 00013100
013200*    SYSTEM-DATE-AND-TIME HOLDS THE RUN CLOCK TIME ONLY - THE     00013200
013300*    RUN DATE ITSELF IS CAPTURED SEPARATELY BELOW IN WS-RUN-      00013300
013400*    DATE-YYMMDD SINCE THE TWO ACCEPT STATEMENTS TARGET DIFFERENT 00013400
013500*    FIELD SHAPES AND ARE USED FOR DIFFERENT PURPOSES.            00013500
013600*                                                                 00013600
013700 01  SYSTEM-DATE-AND-TIME.                                        00013700
013800     05  CURRENT-TIME.                                            00013800
013900         10  CURRENT-HOUR         PIC 9(02).                      00013900
014000         10  CURRENT-MINUTE       PIC 9(02).                      00014000
014100         10  CURRENT-SECOND       PIC 9(02).                      00014100
014200         10  CURRENT-HNDSEC       PIC 9(02).                      00014200
014300     05  FILLER                   PIC X(02).                      00014300
014400*                                                                 00014400
014500*    THIS COMPILER'S ACCEPT FROM DATE STILL RETURNS A 2-DIGIT     00014500
014600*    YEAR (SEE FA-0301 ABOVE) - WS-RUN-DATE-PARTS BREAKS OUT THE  00014600
014700*    RAW YY/MM/DD SO 705-GET-RUN-DATE CAN WINDOW THE CENTURY.     00014700
014800*                                                                 00014800
014900 77  WS-RUN-DATE-YYMMDD           PIC 9(06).                      00014900
015000 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.              00015000
015100     05  WS-RUN-YY                PIC 9(02).                      00015100
015200     05  WS-RUN-MM                PIC 9(02).                      00015200
015300     05  WS-RUN-DD                PIC 9(02).                      00015300
015400*                                                                 00015400
015500 77  WS-CENTURY                   PIC 9(02) VALUE 0.              00015500
015600*                                                                 00015600
015700*    WS-AS-OF-DATE IS THE CENTURY-WINDOWED RUN DATE IN CCYYMMDD   00015700
015800*    FORM, PASSED TO EQUIPDEP AS THE VALUATION "AS OF" DATE FOR   00015800
015900*    EVERY ITEM ON THE RUN.  WS-AOD-PARTS IS NOT USED BY THIS     00015900
016000*    PROGRAM DIRECTLY BUT IS KEPT FOR CONSOLE-TRACE WORK THAT     00016000
016100*    HAS COME UP MORE THAN ONCE DURING AUDIT SEASON.              00016100
016200*                                                                 00016200
016300 01  WS-AS-OF-DATE                PIC 9(08).                      00016300
016400 01  WS-AOD-PARTS REDEFINES WS-AS-OF-DATE.                        00016400
016500     05  WS-AOD-CCYY               PIC 9(04).                     00016500
016600     05  WS-AOD-MM                 PIC 9(02).                     00016600
016700     05  WS-AOD-DD                 PIC 9(02).                     00016700
016800*                                                                 00016800
016900*    FILE STATUS AND END-OF-FILE SWITCHES FOR THE THREE FILES.    00016900
017000*    STATUS '00' IS NORMAL, '10' IS END OF FILE - ANY OTHER CODE  00017000
017100*    IS TREATED AS A HARD I/O ERROR BY THE OPEN/READ PARAGRAPHS.  00017100
017200*                                                                 00017200
017300 77  EQMST-STATUS                 PIC X(02) VALUE SPACES.         00017300
017400     88  EQMST-OK                     VALUE '00'.                 00017400
017500     88  EQMST-AT-EOF                 VALUE '10'.                 00017500
017600 77  LIFE-STATUS                  PIC X(02) VALUE SPACES.         00017600
017700     88  LIFE-OK                      VALUE '00'.                 00017700
017800     88  LIFE-AT-EOF                  VALUE '10'.                 00017800
017900 77  VAL-STATUS                   PIC X(02) VALUE SPACES.         00017900
018000     88  VAL-OK                       VALUE '00'.                 00018000
018100*                                                                 00018100
018200 77  WS-EQMST-EOF-SW              PIC X(01) VALUE 'N'.            00018200
018300     88  EQUIP-MASTER-EOF             VALUE 'Y'.                  00018300
018400 77  WS-LIFE-EOF-SW                PIC X(01) VALUE 'N'.           00018400
018500     88  LIFESPAN-TABLE-EOF            VALUE 'Y'.                 00018500
018600*                                                                 00018600
018700*    WS-LIFE-TABLE - THE IN-MEMORY COPY OF THE LIFESPAN REFERENCE 00018700
018800*    FILE, LOADED ONCE BY 706-LOAD-LIFESPAN-TABLE.  500 ENTRIES   00018800
018900*    IS WELL ABOVE THE NUMBER OF CATEGORY/ITEM COMBINATIONS THE   00018900
019000*    FIXED ASSETS GROUP HAS EVER MAINTAINED - IF THIS EVER FILLS  00019000
019100*    THE TABLE, 708-STORE-LIFE-REC WILL ABEND ON SUBSCRIPT RANGE  00019100
019200*    AND THE OCCURS CLAUSE MUST BE RAISED.                        00019200
019300*                                                                 00019300
019400 01  WS-LIFE-TABLE.                                               00019400
019500     05  WS-LIFE-COUNT             PIC 9(04) COMP VALUE 0.        00019500
019600     05  WS-LIFE-ENTRY OCCURS 500 TIMES INDEXED BY LIFE-IDX.      00019600
019700         10  WS-LIFE-CAT-CODE       PIC X(06).                    00019700
019800         10  WS-LIFE-ITEM-CODE      PIC X(06).                    00019800
019900         10  WS-LIFE-YEARS          PIC 9(02).                    00019900
020000         10  FILLER                 PIC X(04).                    00020000
020100*                                                                 00020100
020200*    RUN COUNTS DISPLAYED TO THE CONSOLE AT END OF JOB - SEE      00020200
020300*    000-MAIN.  ADDED PER FA-0355 SO OPERATIONS CAN SPOT A BAD    00020300
020400*    RUN (E.G. NEARLY ALL ITEMS COMING OUT UNKNOWN) WITHOUT       00020400
020500*    HAVING TO SCAN THE FULL PRINTED REPORT.                      00020500
020600*                                                                 00020600
020700 77  WS-RECS-READ                 PIC S9(7) COMP-3 VALUE 0.       00020700
020800 77  WS-RECS-WRITTEN              PIC S9(7) COMP-3 VALUE 0.       00020800
020900 77  WS-RECS-UNKNOWN              PIC S9(7) COMP-3 VALUE 0.       00020900
021000 77  WS-RECS-COMPLETE             PIC S9(7) COMP-3 VALUE 0.       00021000
021100 77  WS-RECS-ACTIVE                PIC S9(7) COMP-3 VALUE 0.      00021100
021200*                                                                 00021200
021300*    RUNNING TOTALS ACCUMULATED DURING THE MAIN PASS (PER         00021300
021400*    FA-0277 - A SECOND PASS IS NO LONGER NEEDED) AND WRITTEN TO  00021400
021500*    THE GRAND-TOTAL LINE BY 850-WRITE-GRAND-TOTAL-RTN.           00021500
021600*                                                                 00021600
021700 01  WS-RUN-TOTALS.                                               00021700
021800     05  TOT-COST-AMT              PIC S9(9)V99 COMP-3 VALUE 0.   00021800
021900     05  TOT-ANNUAL-DEP-AMT        PIC S9(9)V99 COMP-3 VALUE 0.   00021900
022000     05  TOT-BOOK-VALUE-AMT        PIC S9(9)V99 COMP-3 VALUE 0.   00022000
022100     05  FILLER                    PIC X(06).                     00022100
022200*                                                                 00022200
022300*    SCRATCH RECEIVING FIELDS FOR THE EQUIPDEP CALL - ONE SET,    00022300
022400*    REUSED FOR EVERY EQUIPMENT ITEM ON THE RUN.  SEE             00022400
022500*    300-CALL-DEPRECIATION-RTN.                                   00022500
022600*                                                                 00022600
022700 77  WS-RESOLVED-LIFE-YEARS       PIC 9(02) VALUE 0.              00022700
022800 77  WS-ELAPSED-YEARS             PIC 9(02) VALUE 0.              00022800
022900 77  WS-ANNUAL-DEP-AMT            PIC S9(9)V99 COMP-3 VALUE 0.    00022900
023000 77  WS-ACCUM-DEP-AMT             PIC S9(9)V99 COMP-3 VALUE 0.    00023000
023100 77  WS-BOOK-VALUE-AMT            PIC S9(9)V99 COMP-3 VALUE 0.    00023100
023200 77  WS-DEP-RETURN-CD             PIC 9(04) COMP VALUE 0.         00023200
023300*                                                                 00023300
023400 COPY EQUIPCPY.                                                   00023400
023500 COPY LIFECPY.                                                    00023500
023600 COPY VALRCPY.                                                    00023600
023700*                                                                 00023700
023800 PROCEDURE DIVISION.                                              00023800
023900*                                                                 00023900
024000*    000-MAIN IS THE TOP-LEVEL DRIVER.  IT OPENS THE THREE FILES, 00024000
024100*    ESTABLISHES THE RUN DATE, LOADS THE LIFESPAN TABLE, THEN     00024100
024200*    MAKES ONE SEQUENTIAL PASS OVER THE EQUIPMENT MASTER BEFORE   00024200
024300*    WRITING THE OPTIONAL GRAND-TOTAL LINE AND CLOSING DOWN.      00024300
024400*                                                                 00024400
024500 000-MAIN.                                                        00024500
024600     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00024600
024700     PERFORM 705-GET-RUN-DATE THRU 705-EXIT.                      00024700
024800     PERFORM 706-LOAD-LIFESPAN-TABLE THRU 706-EXIT.               00024800
024900*                                                                 00024900
025000     PERFORM 710-READ-EQUIP-MASTER THRU 710-EXIT.                 00025000
025100     PERFORM 200-PROCESS-EQUIPMENT-RTN THRU 200-EXIT              00025100
025200         UNTIL EQUIP-MASTER-EOF.                                  00025200
025300*                                                                 00025300
025400*    THE GRAND-TOTAL LINE IS SKIPPED ENTIRELY WHEN UPSI-0 IS ON - 00025400
025500*    SEE FA-0402 ABOVE.  OPERATIONS SETS THE SWITCH IN THE JCL    00025500
025600*    FOR RECONCILIATION RUNS ONLY.                                00025600
025700*                                                                 00025700
025800     IF RUN-SHOW-GRAND-TOTAL                                      00025800
025900         PERFORM 850-WRITE-GRAND-TOTAL-RTN THRU 850-EXIT          00025900
026000     END-IF.                                                      00026000
026100*                                                                 00026100
026200*    END-OF-JOB CONSOLE TRACE - PER-STATUS COUNTS LET OPERATIONS  00026200
026300*    CATCH A BAD LIFESPAN TABLE LOAD (EVERYTHING UNKNOWN) WITHOUT 00026300
026400*    WAITING ON THE PRINTED REPORT.                               00026400
026500*                                                                 00026500
026600     DISPLAY 'EQUIPVAL - ITEMS READ:     ' WS-RECS-READ.          00026600
026700     DISPLAY 'EQUIPVAL - ITEMS WRITTEN:  ' WS-RECS-WRITTEN.       00026700
026800     DISPLAY 'EQUIPVAL - STATUS UNKNOWN: ' WS-RECS-UNKNOWN.       00026800
026900     DISPLAY 'EQUIPVAL - STATUS ACTIVE:  ' WS-RECS-ACTIVE.        00026900
027000     DISPLAY 'EQUIPVAL - STATUS COMPLETE:' WS-RECS-COMPLETE.      00027000
027100*                                                                 00027100
027200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00027200
027300     GOBACK.                                                      00027300
027400*                                                                 00027400
027500*    200-PROCESS-EQUIPMENT-RTN IS THE PER-ITEM WORK UNIT - LOOK   00027500
027600*    UP THE USEFUL LIFE, CLASSIFY/DEPRECIATE, WRITE THE DETAIL    00027600
027700*    LINE, THEN READ THE NEXT MASTER RECORD FOR THE NEXT PASS.    00027700
027800*                                                                 00027800
027900 200-PROCESS-EQUIPMENT-RTN.                                       00027900
028000     ADD 1 TO WS-RECS-READ.                                       00028000
028100     PERFORM 210-LOOKUP-LIFE-TABLE-RTN THRU 210-EXIT.             00028100
028200     PERFORM 350-CLASSIFY-STATUS-RTN   THRU 350-EXIT.             00028200
028300     PERFORM 400-WRITE-VALUATION-LINE-RTN THRU 400-EXIT.          00028300
028400     PERFORM 710-READ-EQUIP-MASTER THRU 710-EXIT.                 00028400
028500 200-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700*                                                                 00028700
028800 210-LOOKUP-LIFE-TABLE-RTN.                                       00028800
028900*                                                                 00028900
029000*    EXACT-MATCH JOIN OF CATEGORY-CODE/ITEM-CODE AGAINST THE      00029000
029100*    LIFESPAN REFERENCE TABLE.  NO MATCH LEAVES THE RESOLVED      00029100
029200*    LIFE YEARS AT ZERO.  THE SEARCH STOPS EARLY (VIA THE OR      00029200
029300*    WS-RESOLVED-LIFE-YEARS > 0 UNTIL TEST) AS SOON AS A MATCH    00029300
029400*    IS FOUND SINCE THE TABLE CARRIES AT MOST ONE ROW PER         00029400
029500*    CATEGORY/ITEM COMBINATION.                                   00029500
029600*                                                                 00029600
029700     MOVE 0 TO WS-RESOLVED-LIFE-YEARS.                            00029700
029800     IF WS-LIFE-COUNT > 0                                         00029800
029900         PERFORM 215-SEARCH-LIFE-ENTRY-RTN THRU 215-EXIT          00029900
030000             VARYING LIFE-IDX FROM 1 BY 1                         00030000
030100             UNTIL LIFE-IDX > WS-LIFE-COUNT                       00030100
030200                OR WS-RESOLVED-LIFE-YEARS > 0                     00030200
030300     END-IF.                                                      00030300
030400 210-EXIT.                                                        00030400
030500     EXIT.                                                        00030500
030600*                                                                 00030600
030700*    215-SEARCH-LIFE-ENTRY-RTN TESTS ONE TABLE ROW PER CALL - THE 00030700
030800*    VARYING/UNTIL CLAUSE ON THE PERFORM ABOVE DRIVES THE LOOP,   00030800
030900*    SO THIS PARAGRAPH HAS NO LOOP OF ITS OWN.                    00030900
031000*                                                                 00031000
031100 215-SEARCH-LIFE-ENTRY-RTN.                                       00031100
031200     IF WS-LIFE-CAT-CODE(LIFE-IDX) = EQUIP-CATEGORY-CODE          00031200
031300        AND WS-LIFE-ITEM-CODE(LIFE-IDX) = EQUIP-ITEM-CODE         00031300
031400         MOVE WS-LIFE-YEARS(LIFE-IDX) TO WS-RESOLVED-LIFE-YEARS   00031400
031500     END-IF.                                                      00031500
031600 215-EXIT.                                                        00031600
031700     EXIT.                                                        00031700
031800*                                                                 00031800
031900*    300-CALL-DEPRECIATION-RTN HANDS OFF TO THE EQUIPDEP          00031900
032000*    SUBPROGRAM WITH THE RESOLVED LIFE YEARS AND THE RUN'S        00032000
032100*    AS-OF DATE.  EQUIPDEP HAS NO FILE ACCESS OF ITS OWN - ALL    00032100
032200*    INPUT COMES THROUGH THE CALL, ALL OUTPUT COMES BACK IN THE   00032200
032300*    SAME WORKING STORAGE FIELDS PASSED BY REFERENCE.             00032300
032400*                                                                 00032400
032500 300-CALL-DEPRECIATION-RTN.                                       00032500
032600     CALL 'EQUIPDEP' USING EQUIP-MASTER-REC, WS-AS-OF-DATE,       00032600
032700             WS-RESOLVED-LIFE-YEARS, WS-ELAPSED-YEARS,            00032700
032800             WS-ANNUAL-DEP-AMT, WS-ACCUM-DEP-AMT,                 00032800
032900             WS-BOOK-VALUE-AMT, WS-DEP-RETURN-CD.                 00032900
033000     IF WS-DEP-RETURN-CD NOT = 0                                  00033000
033100         DISPLAY 'EQUIPDEP CALL ERROR, RETURN CODE: '             00033100
033200                 WS-DEP-RETURN-CD                                 00033200
033300     END-IF.                                                      00033300
033400 300-EXIT.                                                        00033400
033500     EXIT.                                                        00033500
033600*                                                                 00033600
033700 350-CLASSIFY-STATUS-RTN.                                         00033700
033800*                                                                 00033800
033900*    DEPRECIATION CANNOT BE COMPUTED WITHOUT BOTH A PURCHASE      00033900
034000*    DATE AND A KNOWN USEFUL LIFE - LEAVE BOOK VALUE AT COST.     00034000
034100*    THIS IS THE MOST COMMON UNKNOWN CAUSE - A NEW CATEGORY OR    00034100
034200*    ITEM CODE THAT HAS NOT YET BEEN ADDED TO THE LIFESPAN TABLE. 00034200
034300*                                                                 00034300
034400     IF EQUIP-PURCHASE-DATE = 0 OR WS-RESOLVED-LIFE-YEARS NOT > 0 00034400
034500         MOVE 0 TO WS-ELAPSED-YEARS                               00034500
034600         MOVE 0 TO WS-ANNUAL-DEP-AMT                              00034600
034700         MOVE EQUIP-COST-AMT TO WS-BOOK-VALUE-AMT                 00034700
034800         MOVE 'UNKNOWN' TO OUT-DEP-STATUS                         00034800
034900         ADD 1 TO WS-RECS-UNKNOWN                                 00034900
035000     ELSE                                                         00035000
035100         PERFORM 300-CALL-DEPRECIATION-RTN THRU 300-EXIT          00035100
035200         IF WS-ELAPSED-YEARS > WS-RESOLVED-LIFE-YEARS             00035200
035300*                                                                 00035300
035400*            CANNOT HAPPEN - EQUIPDEP ALREADY CAPS ELAPSED YEARS  00035400
035500*            AT THE RESOLVED LIFE YEARS.  GUARD KEPT FOR SAFETY   00035500
035600*            IN CASE A FUTURE CHANGE TO EQUIPDEP EVER LOOSENS     00035600
035700*            THAT CAP WITHOUT A MATCHING CHANGE HERE.             00035700
035800*                                                                 00035800
035900             MOVE 'COMPLETE' TO OUT-DEP-STATUS                    00035900
036000             MOVE 0 TO WS-ANNUAL-DEP-AMT                          00036000
036100             MOVE 0 TO WS-BOOK-VALUE-AMT                          00036100
036200             ADD 1 TO WS-RECS-COMPLETE                            00036200
036300         ELSE                                                     00036300
036400             MOVE 'ACTIVE' TO OUT-DEP-STATUS                      00036400
036500             ADD 1 TO WS-RECS-ACTIVE                              00036500
036600         END-IF                                                   00036600
036700     END-IF.                                                      00036700
036800 350-EXIT.                                                        00036800
036900     EXIT.                                                        00036900
037000*                                                                 00037000
037100*    400-WRITE-VALUATION-LINE-RTN BUILDS ONE DETAIL LINE FROM THE 00037100
037200*    EQUIPMENT MASTER FIELDS AND THE RESULTS OF 210/300/350       00037200
037300*    ABOVE, ROLLS THE AMOUNTS INTO THE RUN TOTALS, AND WRITES THE 00037300
037400*    LINE TO THE VALUATION-REPORT FILE.                           00037400
037500*                                                                 00037500
037600 400-WRITE-VALUATION-LINE-RTN.                                    00037600
037700     MOVE EQUIP-MGT-NUMBER    TO OUT-MANAGEMENT-NUMBER.           00037700
037800     MOVE EQUIP-NAME          TO OUT-EQUIP-NAME.                  00037800
037900     MOVE EQUIP-LOCATION-CODE TO OUT-LOCATION-CODE.               00037900
038000     MOVE EQUIP-COST-AMT      TO OUT-COST-AMT.                    00038000
038100     MOVE WS-RESOLVED-LIFE-YEARS TO OUT-LIFESPAN-YEARS.           00038100
038200     MOVE WS-ELAPSED-YEARS    TO OUT-ELAPSED-YEARS.               00038200
038300     MOVE WS-ANNUAL-DEP-AMT   TO OUT-ANNUAL-DEP-AMT.              00038300
038400     MOVE WS-BOOK-VALUE-AMT   TO OUT-BOOK-VALUE-AMT.              00038400
038500*                                                                 00038500
038600     ADD EQUIP-COST-AMT    TO TOT-COST-AMT.                       00038600
038700     ADD WS-ANNUAL-DEP-AMT TO TOT-ANNUAL-DEP-AMT.                 00038700
038800     ADD WS-BOOK-VALUE-AMT TO TOT-BOOK-VALUE-AMT.                 00038800
038900*                                                                 00038900
039000     WRITE VAL-RPT-LINE FROM VAL-RPT-REC.                         00039000
039100     IF VAL-OK                                                    00039100
039200         ADD 1 TO WS-RECS-WRITTEN                                 00039200
039300     ELSE                                                         00039300
039400         DISPLAY 'VALUATION REPORT WRITE ERROR, RC: ' VAL-STATUS  00039400
039500     END-IF.                                                      00039500
039600 400-EXIT.                                                        00039600
039700     EXIT.                                                        00039700
039800*                                                                 00039800
039900*    700-OPEN-FILES OPENS ALL THREE FILES AND CHECKS STATUS ON    00039900
040000*    THE TWO INPUT FILES ONLY - A BAD OUTPUT OPEN WILL SURFACE    00040000
040100*    SOON ENOUGH ON THE FIRST WRITE.  EITHER INPUT FILE FAILING   00040100
040200*    TO OPEN FORCES THE EOF SWITCH ON SO THE MAIN LOOP NEVER      00040200
040300*    STARTS AND SETS A NONZERO RETURN-CODE FOR THE JCL STEP.      00040300
040400*                                                                 00040400
040500 700-OPEN-FILES.                                                  00040500
040600     OPEN INPUT  EQUIPMENT-MASTER                                 00040600
040700                 LIFESPAN-TABLE                                   00040700
040800          OUTPUT VALUATION-REPORT.                                00040800
040900     IF NOT EQMST-OK                                              00040900
041000         DISPLAY 'ERROR OPENING EQUIPMENT MASTER FILE.  RC: '     00041000
041100                 EQMST-STATUS                                     00041100
041200         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00041200
041300         MOVE 16 TO RETURN-CODE                                   00041300
041400         MOVE 'Y' TO WS-EQMST-EOF-SW                              00041400
041500     END-IF.                                                      00041500
041600     IF NOT LIFE-OK                                               00041600
041700         DISPLAY 'ERROR OPENING LIFESPAN TABLE FILE.  RC: '       00041700
041800                 LIFE-STATUS                                      00041800
041900         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00041900
042000         MOVE 16 TO RETURN-CODE                                   00042000
042100         MOVE 'Y' TO WS-EQMST-EOF-SW                              00042100
042200     END-IF.                                                      00042200
042300 700-EXIT.                                                        00042300
042400     EXIT.                                                        00042400
042500*                                                                 00042500
042600 705-GET-RUN-DATE.                                                00042600
042700*                                                                 00042700
042800*    Y2K WINDOW - THIS COMPILER'S ACCEPT FROM DATE STILL RETURNS  00042800
042900*    A 2-DIGIT YEAR.  00-49 IS TAKEN AS 20XX, 50-99 AS 19XX.      00042900
043000*    THE SAME WINDOW RULE IS APPLIED INDEPENDENTLY IN EQUIPMGN -  00043000
043100*    THE TWO PROGRAMS DO NOT SHARE A COPYBOOK FOR THIS SINCE THE  00043100
043200*    RULE IS A SINGLE IF/ELSE AND NOT WORTH A SEPARATE MEMBER.    00043200
043300*                                                                 00043300
043400     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                         00043400
043500     ACCEPT CURRENT-TIME FROM TIME.                               00043500
043600     IF WS-RUN-YY < 50                                            00043600
043700         MOVE 20 TO WS-CENTURY                                    00043700
043800     ELSE                                                         00043800
043900         MOVE 19 TO WS-CENTURY                                    00043900
044000     END-IF.                                                      00044000
044100     COMPUTE WS-AOD-CCYY = WS-CENTURY * 100 + WS-RUN-YY.          00044100
044200     MOVE WS-RUN-MM TO WS-AOD-MM.                                 00044200
044300     MOVE WS-RUN-DD TO WS-AOD-DD.                                 00044300
044400 705-EXIT.                                                        00044400
044500     EXIT.                                                        00044500
044600*                                                                 00044600
044700*    706-LOAD-LIFESPAN-TABLE READS THE ENTIRE LIFESPAN-TABLE FILE 00044700
044800*    INTO WS-LIFE-TABLE BEFORE THE EQUIPMENT MASTER PASS BEGINS - 00044800
044900*    707/708 DO THE ACTUAL READ-AHEAD-ONE-RECORD WORK, THE SAME   00044900
045000*    PATTERN USED BY 710-READ-EQUIP-MASTER BELOW.                 00045000
045100*                                                                 00045100
045200 706-LOAD-LIFESPAN-TABLE.                                         00045200
045300     MOVE 0 TO WS-LIFE-COUNT.                                     00045300
045400     PERFORM 707-READ-ONE-LIFE-REC THRU 707-EXIT.                 00045400
045500     PERFORM 708-STORE-LIFE-REC THRU 708-EXIT                     00045500
045600         UNTIL LIFESPAN-TABLE-EOF.                                00045600
045700 706-EXIT.                                                        00045700
045800     EXIT.                                                        00045800
045900*                                                                 00045900
046000 707-READ-ONE-LIFE-REC.                                           00046000
046100     READ LIFESPAN-TABLE INTO LIFE-TBL-REC                        00046100
046200         AT END MOVE 'Y' TO WS-LIFE-EOF-SW.                       00046200
046300 707-EXIT.                                                        00046300
046400     EXIT.                                                        00046400
046500*                                                                 00046500
046600*    708-STORE-LIFE-REC APPENDS ONE TABLE ROW TO WS-LIFE-TABLE    00046600
046700*    AND READS THE NEXT ONE AHEAD, SO THE LOOP IN 706 ABOVE SEES  00046700
046800*    EOF BEFORE IT EVER STORES A ROW PAST THE LAST REAL RECORD.   00046800
046900*                                                                 00046900
047000 708-STORE-LIFE-REC.                                              00047000
047100     ADD 1 TO WS-LIFE-COUNT.                                      00047100
047200     MOVE LIFE-CATEGORY-CODE TO WS-LIFE-CAT-CODE(WS-LIFE-COUNT).  00047200
047300     MOVE LIFE-ITEM-CODE     TO WS-LIFE-ITEM-CODE(WS-LIFE-COUNT). 00047300
047400     MOVE LIFE-YEARS         TO WS-LIFE-YEARS(WS-LIFE-COUNT).     00047400
047500     PERFORM 707-READ-ONE-LIFE-REC THRU 707-EXIT.                 00047500
047600 708-EXIT.                                                        00047600
047700     EXIT.                                                        00047700
047800*                                                                 00047800
047900*    710-READ-EQUIP-MASTER IS THE ONE PARAGRAPH THAT DRIVES THE   00047900
048000*    MAIN PROCESSING LOOP IN 000-MAIN - IT IS PERFORMED ONCE      00048000
048100*    BEFORE THE LOOP STARTS (PRIMING READ) AND ONCE AT THE END    00048100
048200*    OF EVERY 200-PROCESS-EQUIPMENT-RTN (THE NEXT-RECORD READ).   00048200
048300*                                                                 00048300
048400 710-READ-EQUIP-MASTER.                                           00048400
048500     READ EQUIPMENT-MASTER INTO EQUIP-MASTER-REC                  00048500
048600         AT END MOVE 'Y' TO WS-EQMST-EOF-SW.                      00048600
048700     EVALUATE EQMST-STATUS                                        00048700
048800         WHEN '00'                                                00048800
048900             CONTINUE                                             00048900
049000         WHEN '10'                                                00049000
049100             MOVE 'Y' TO WS-EQMST-EOF-SW                          00049100
049200         WHEN OTHER                                               00049200
049300             DISPLAY 'EQUIPMENT MASTER READ ERROR, RC: '          00049300
049400                     EQMST-STATUS                                 00049400
049500             MOVE 'Y' TO WS-EQMST-EOF-SW                          00049500
049600     END-EVALUATE.                                                00049600
049700 710-EXIT.                                                        00049700
049800     EXIT.                                                        00049800
049900*                                                                 00049900
050000 790-CLOSE-FILES.                                                 00050000
050100     CLOSE EQUIPMENT-MASTER                                       00050100
050200           LIFESPAN-TABLE                                         00050200
050300           VALUATION-REPORT.                                      00050300
050400 790-EXIT.                                                        00050400
050500     EXIT.                                                        00050500
050600*                                                                 00050600
050700*    850-WRITE-GRAND-TOTAL-RTN BUILDS AND WRITES THE TRAILING     00050700
050800*    TOTAL LINE FROM THE RUN TOTALS ACCUMULATED BY 400 ABOVE -    00050800
050900*    ONLY PERFORMED BY 000-MAIN WHEN RUN-SHOW-GRAND-TOTAL IS ON.  00050900
051000*    USES THE VAL-RPT-TOTAL-REC REDEFINITION OF THE SAME DETAIL   00051000
051100*    AREA SINCE THE TOTAL LINE SHARES THE REPORT FILE'S RECORD    00051100
051200*    LENGTH BUT LAYS OUT ITS FIELDS DIFFERENTLY.                  00051200
051300*                                                                 00051300
051400 850-WRITE-GRAND-TOTAL-RTN.                                       00051400
051500     MOVE SPACES TO VRT-LABEL.                                    00051500
051600     MOVE 'GRAND TOTAL - ALL EQUIPMENT ITEMS' TO VRT-LABEL.       00051600
051700     MOVE TOT-COST-AMT       TO VRT-TOTAL-COST-AMT.               00051700
051800     MOVE TOT-ANNUAL-DEP-AMT TO VRT-TOTAL-ANNUAL-DEP-AMT.         00051800
051900     MOVE TOT-BOOK-VALUE-AMT TO VRT-TOTAL-BOOK-VALUE-AMT.         00051900
052000     WRITE VAL-RPT-LINE FROM VAL-RPT-TOTAL-REC.                   00052000
052100 850-EXIT.                                                        00052100
052200     EXIT.                                                        00052200

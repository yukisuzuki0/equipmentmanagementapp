000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  EQUIPMGN.                                           00000300
000400 AUTHOR. R. T. MORALES.                                           00000400
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - FIXED ASSETS GROUP.     00000500
000600 DATE-WRITTEN. 07/14/86.                                          00000600
000700 DATE-COMPILED. 07/14/86.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*   (C)                                                           00000900
001000*                                                                 00001000
001100******************************************************************00001100
001200* EQUIPMGN - NEXT MANAGEMENT NUMBER GENERATOR SUBPROGRAM        * 00001200
001300*                                                                *00001300
001400* CALLED WITH A CATEGORY CODE AND RETURNS THE NEXT MANAGEMENT   * 00001400
001500* NUMBER TO ASSIGN TO A NEWLY RECEIVED EQUIPMENT ITEM IN THAT    *00001500
001600* CATEGORY.  THE MANAGEMENT NUMBER IS CATEGORY-CODE + CURRENT    *00001600
001700* 4-DIGIT YEAR + '-' + A 4-DIGIT SEQUENCE, E.G. ITC2026-0007.    *00001700
001800* THE MODULE OPENS THE EQUIPMENT MASTER FILE ITSELF, SCANS EVERY *00001800
001900* RECORD FOR MANAGEMENT NUMBERS STARTING WITH THE BUILT PREFIX, * 00001900
002000* AND TAKES THE HIGHEST VALIDLY NUMERIC SEQUENCE SUFFIX FOUND,  * 00002000
002100* PLUS ONE.  A MANAGEMENT NUMBER WHOSE SUFFIX WILL NOT PARSE AS * 00002100
002200* A NUMBER IS SKIPPED FOR MAXIMUM-FINDING BUT DOES NOT ABORT THE* 00002200
002300* SCAN.  IF NO MATCHING RECORD PARSES, THE SEQUENCE DEFAULTS TO * 00002300
002400* 1.  THIS MODULE DOES NOT WRITE THE NEW EQUIPMENT RECORD - THAT* 00002400
002500* REMAINS THE RESPONSIBILITY OF THE ON-LINE ADD FUNCTION.       * 00002500
002600*                                                                *00002600
002700* CALLED INFREQUENTLY (ONLY WHEN A NEW ITEM IS RECEIVED) SO A   * 00002700
002800* FULL SEQUENTIAL SCAN OF THE EQUIPMENT MASTER ON EVERY CALL IS * 00002800
002900* ACCEPTABLE - THERE IS NO INDEX ON MANAGEMENT NUMBER AND NONE  * 00002900
003000* IS PLANNED, SINCE THE MASTER IS A SEQUENTIAL FILE MAINTAINED  * 00003000
003100* BY THE SAME BATCH SUITE THIS SUBPROGRAM BELONGS TO.           * 00003100
003200*                                                                *00003200
003300*   DATE     BY    TICKET    DESCRIPTION                       *  00003300
003400*  -------- ----- --------- ------------------------------------  00003400
003500*  07/14/86  RTM   FA-0041   ORIGINAL VERSION                     00003500
003600*  02/03/89  RTM   FA-0118   NO CHANGE REQUIRED FOR LOAN FLAG WORK00003600
003700*  11/20/91  DKS   FA-0240   NO CHANGE REQUIRED FOR SURPLUS WORK  00003700
003800*  01/09/99  PJH   FA-0301   Y2K - CENTURY WINDOW APPLIED TO THE  00003800
003900*                            ACCEPT FROM DATE RESULT BEFORE THE   00003900
004000*                            PREFIX IS BUILT (SEE 100-BUILD-PREFIX00004000
004100*                            RTN BELOW)                           00004100
004200*  06/18/03  LCW   FA-0355   REWORKED TO SCAN ALL MATCHING ROWS   00004200
004300*                            FOR THE MAX SEQUENCE INSTEAD OF      00004300
004400*                            RELYING ON MASTER FILE SORT ORDER    00004400
004500*  03/30/07  LCW   FA-0391   TRIM TRAILING SPACES OFF THE SHORT   00004500
004600*                            CATEGORY CODES BEFORE BUILDING THE   00004600
004700*                            PREFIX - TRAILING BLANKS LANDED IN   00004700
004800*                            THE MIDDLE OF THE GENERATED NUMBER   00004800
004900*  05/19/11  LCW   FA-0417   NO FUNCTIONAL CHANGE - PARAGRAPH     00004900
005000*                            BANNERS EXPANDED PER FIXED ASSETS    00005000
005100*                            GROUP DOCUMENTATION STANDARD AFTER   00005100
005200*                            THE INTERNAL AUDIT OF THIS PROGRAM   00005200
005300******************************************************************00005300
005400*                                                                 00005400
005500 ENVIRONMENT DIVISION.                                            00005500
005600 CONFIGURATION SECTION.                                           00005600
005700 SOURCE-COMPUTER. IBM-3081.                                       00005700
005800 OBJECT-COMPUTER. IBM-3081.                                       00005800
005900*                                                                 00005900
006000 INPUT-OUTPUT SECTION.                                            00006000
006100 FILE-CONTROL.                                                    00006100
006200*                                                                 00006200
006300*    EQUIPMENT-MASTER IS OPENED INPUT-ONLY HERE - THIS MODULE     00006300
006400*    ONLY READS THE MASTER TO FIND THE HIGHEST EXISTING SEQUENCE  00006400
006500*    SUFFIX FOR THE PREFIX.  IT NEVER WRITES OR REWRITES A        00006500
006600*    MASTER RECORD.                                               00006600
006700*                                                                 00006700
006800     SELECT EQUIPMENT-MASTER ASSIGN TO EQUIPMST                   00006800
006900         ORGANIZATION IS SEQUENTIAL                               00006900
007000         ACCESS MODE IS SEQUENTIAL                                00007000
007100         FILE STATUS IS EQMST-STATUS.                             00007100
007200*                                                                 00007200
007300 DATA DIVISION.                                                   00007300
007400 FILE SECTION.                                                    00007400
007500*                                                                 00007500
007600*    GENERIC PIC X BUFFER - THE REAL FIELD LAYOUT IS THE COPY     00007600
007700*    EQUIPCPY RECORD BELOW IN WORKING-STORAGE, READ INTO VIA      00007700
007800*    READ EQUIPMENT-MASTER INTO EQUIP-MASTER-REC.                 00007800
007900*                                                                 00007900
008000 FD  EQUIPMENT-MASTER                                             00008000
008100     RECORDING MODE IS F                                          00008100
008200     LABEL RECORDS ARE STANDARD                                   00008200
008300     BLOCK CONTAINS 0 RECORDS                                     00008300
008400     DATA RECORD IS EQUIP-MASTER-FD.                              00008400
008500 01  EQUIP-MASTER-FD             PIC X(240).                      00008500
008600*                                                                 00008600
008700 WORKING-STORAGE SECTION.                                         00008700
008800*                                                                 00008800
008900*    PARA-NAME IS THE STANDARD FIXED ASSETS GROUP ABEND-TRACE     00008900
009000*    FIELD - EVERY PARAGRAPH MOVES ITS OWN NAME IN HERE ON ENTRY  00009000
009100*    SO AN ABEND DUMP SHOWS THE LAST PARAGRAPH EXECUTED WITHOUT   00009100
009200*    NEEDING A COMPILE LISTING ON HAND.                           00009200
009300*                                                                 00009300
009400 01  WS-MISC-FIELDS.                                              00009400
009500     05  PARA-NAME                PIC X(40).                      00009500
009600     05  FILLER                   PIC X(10).                      00009600
009700*                                                                 00009700
009800*    EQUIPMENT-MASTER FILE STATUS/EOF SWITCH - '00' IS NORMAL,    00009800
009900*    '10' IS END OF FILE.                                         00009900
010000*                                                                 00010000
010100 77  EQMST-STATUS                PIC X(02) VALUE SPACES.          00010100
010200     88  EQMST-OK                    VALUE '00'.                  00010200
010300     88  EQMST-AT-EOF                VALUE '10'.                  00010300
010400 77  WS-EQMST-EOF-SW              PIC X(01) VALUE 'N'.            00010400
010500     88  EQUIP-MASTER-EOF             VALUE 'Y'.                  00010500
010600*                                                                 00010600
010700*    Y2K CENTURY WINDOW FIELDS - SEE 100-BUILD-PREFIX-RTN.  THE   00010700
010800*    COMPILER'S ACCEPT FROM DATE RETURNS ONLY A 2-DIGIT YEAR.     00010800
010900*                                                                 00010900
011000 77  WS-RUN-DATE-YYMMDD           PIC 9(06).                      00011000
011100 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.              00011100
011200     05  WS-RUN-YY                PIC 9(02).                      00011200
011300     05  WS-RUN-MM                PIC 9(02).                      00011300
011400     05  WS-RUN-DD                PIC 9(02).                      00011400
011500 77  WS-CENTURY                   PIC 9(02) VALUE 0.              00011500
011600 77  WS-CURRENT-CCYY               PIC 9(04) VALUE 0.             00011600
011700*                                                                 00011700
011800*    WS-CAT-LEN IS THE TRIMMED LENGTH OF THE CALLER'S CATEGORY    00011800
011900*    CODE (SEE 105-TRIM-CATEGORY-RTN); WS-SCAN-IDX IS THE         00011900
012000*    RIGHT-TO-LEFT SCAN SUBSCRIPT USED TO FIND IT.                00012000
012100*                                                                 00012100
012200 77  WS-CAT-LEN                   PIC 9(02) COMP VALUE 0.         00012200
012300 77  WS-SCAN-IDX                  PIC 9(02) COMP VALUE 0.         00012300
012400*                                                                 00012400
012500*    WS-PREFIX IS THE BUILT "CATEGORY+YEAR+DASH" STRING AND       00012500
012600*    WS-PREFIX-LEN ITS ACTUAL LENGTH (VARIES WITH THE CATEGORY    00012600
012700*    CODE LENGTH) - SEE 100-BUILD-PREFIX-RTN.                     00012700
012800*                                                                 00012800
012900 01  WS-PREFIX-AREA.                                              00012900
013000     05  WS-PREFIX                PIC X(17).                      00013000
013100     05  WS-PREFIX-LEN             PIC 9(02) COMP VALUE 0.        00013100
013200     05  FILLER                    PIC X(06).                     00013200
013300*                                                                 00013300
013400*    WS-SUFFIX-START IS THE 1-BASED BYTE POSITION WHERE THE       00013400
013500*    4-DIGIT SEQUENCE SUFFIX BEGINS WITHIN EQUIP-MGT-NUMBER FOR   00013500
013600*    THE CURRENT PREFIX LENGTH - COMPUTED ONCE IN 100-BUILD-      00013600
013700*    PREFIX-RTN AND USED BY EVERY CALL TO 220-PARSE-SEQUENCE-RTN. 00013700
013800*    WS-SEQ-SUFFIX/WS-SEQ-SUFFIX-NUM ARE THE SCRATCH FIELDS THAT  00013800
013900*    HOLD THE CANDIDATE SUFFIX FOR ONE MASTER RECORD AT A TIME.   00013900
014000*                                                                 00014000
014100 77  WS-SUFFIX-START               PIC 9(02) COMP VALUE 0.        00014100
014200 77  WS-SEQ-SUFFIX                PIC X(04) VALUE SPACES.         00014200
014300 77  WS-SEQ-SUFFIX-NUM             PIC 9(04) VALUE 0.             00014300
014400*                                                                 00014400
014500*    WS-MAX-SEQ TRACKS THE HIGHEST VALIDLY NUMERIC SUFFIX SEEN    00014500
014600*    SO FAR ON THE SCAN; WS-NEW-SEQ IS ONE MORE THAN THAT (OR 1   00014600
014700*    IF NOTHING PARSED); WS-NEW-SEQ-DISP IS THE DISPLAY-USAGE     00014700
014800*    COPY OF WS-NEW-SEQ USED IN 300-BUILD-NEW-NUMBER-RTN SINCE A  00014800
014900*    COMP-3 FIELD CANNOT BE STRUNG DIRECTLY (ITS PACKED BYTES ARE 00014900
015000*    NOT DIGIT CHARACTERS).                                       00015000
015100*                                                                 00015100
015200 77  WS-MAX-SEQ                   PIC 9(04) COMP-3 VALUE 0.       00015200
015300 77  WS-NEW-SEQ                   PIC 9(04) COMP-3 VALUE 1.       00015300
015400 77  WS-NEW-SEQ-DISP               PIC 9(04) VALUE 0.             00015400
015500*                                                                 00015500
015600*    WS-ANY-PARSED-SW REMEMBERS WHETHER ANY MASTER RECORD EVER    00015600
015700*    MATCHED THE PREFIX AND PARSED AS NUMERIC - IF NONE DID, THE  00015700
015800*    NEW SEQUENCE DEFAULTS TO 1 RATHER THAN WS-MAX-SEQ + 1.       00015800
015900*                                                                 00015900
016000 77  WS-ANY-PARSED-SW              PIC X(01) VALUE 'N'.           00016000
016100     88  WS-SOME-RECORD-PARSED         VALUE 'Y'.                 00016100
016200 77  WS-RECS-SCANNED               PIC S9(7) COMP-3 VALUE 0.      00016200
016300 77  WS-RECS-MATCHED                PIC S9(7) COMP-3 VALUE 0.     00016300
016400*                                                                 00016400
016500 COPY EQUIPCPY.                                                   00016500
016600*                                                                 00016600
016700 LINKAGE SECTION.                                                 00016700
016800*                                                                 00016800
016900*    LK-CATEGORY-CODE IS SUPPLIED BY THE CALLER (THE ON-LINE ADD  00016900
017000*    FUNCTION); LK-NEW-MGT-NUMBER AND LK-RETURN-CD ARE RETURNED.  00017000
017100*    RETURN CODE 16 MEANS THE EQUIPMENT MASTER FAILED TO OPEN -   00017100
017200*    THE CALLER MUST NOT TRUST LK-NEW-MGT-NUMBER IN THAT CASE.    00017200
017300*                                                                 00017300
017400 01  LK-CATEGORY-CODE             PIC X(06).                      00017400
017500 01  LK-NEW-MGT-NUMBER            PIC X(20).                      00017500
017600 01  LK-RETURN-CD                 PIC 9(04) COMP.                 00017600
017700*                                                                 00017700
017800 PROCEDURE DIVISION USING LK-CATEGORY-CODE, LK-NEW-MGT-NUMBER,    00017800
017900         LK-RETURN-CD.                                            00017900
018000*                                                                 00018000
018100*    1. BUILD THE PREFIX = CATEGORY CODE + CURRENT 4-DIGIT YEAR   00018100
018200*       + '-'                                                     00018200
018300*    2. SCAN THE EQUIPMENT MASTER FOR MANAGEMENT NUMBERS THAT     00018300
018400*       START WITH THE PREFIX AND TRACK THE HIGHEST VALIDLY       00018400
018500*       NUMERIC SUFFIX                                            00018500
018600*    3. BUILD THE NEW MANAGEMENT NUMBER, SEQUENCE ZERO-PADDED     00018600
018700*       TO 4                                                      00018700
018800*                                                                 00018800
018900*    NO SECTIONS/PARAGRAPH IS NAMED FOR THIS TOP-LEVEL LOGIC -    00018900
019000*    IT RUNS DIRECTLY UNDER THE PROCEDURE DIVISION HEADER AND     00019000
019100*    FALLS THROUGH TO GOBACK, CALLING OUT TO THE NUMBERED         00019100
019200*    PARAGRAPHS BELOW FOR EACH STEP.                              00019200
019300*                                                                 00019300
019400     MOVE 0 TO LK-RETURN-CD.                                      00019400
019500     MOVE SPACES TO LK-NEW-MGT-NUMBER.                            00019500
019600*                                                                 00019600
019700     PERFORM 100-BUILD-PREFIX-RTN THRU 100-EXIT.                  00019700
019800     PERFORM 700-OPEN-MASTER-RTN  THRU 700-EXIT.                  00019800
019900*                                                                 00019900
020000*    IF THE MASTER WILL NOT OPEN, SKIP THE SCAN ENTIRELY AND      00020000
020100*    RETURN CODE 16 - STILL FALL THROUGH TO 300 BELOW SO          00020100
020200*    LK-NEW-MGT-NUMBER COMES BACK AS PREFIX + '0001' RATHER THAN  00020200
020300*    BLANK, THOUGH THE CALLER SHOULD NOT USE IT WHEN RC = 16.     00020300
020400*                                                                 00020400
020500     IF EQMST-OK                                                  00020500
020600         PERFORM 200-SCAN-EQUIP-MASTER-RTN THRU 200-EXIT          00020600
020700             UNTIL EQUIP-MASTER-EOF                               00020700
020800         PERFORM 790-CLOSE-MASTER-RTN THRU 790-EXIT               00020800
020900     ELSE                                                         00020900
021000         MOVE 16 TO LK-RETURN-CD                                  00021000
021100     END-IF.                                                      00021100
021200*                                                                 00021200
021300     PERFORM 300-BUILD-NEW-NUMBER-RTN THRU 300-EXIT.              00021300
021400*                                                                 00021400
021500     GOBACK.                                                      00021500
021600*                                                                 00021600
021700*    100-BUILD-PREFIX-RTN BUILDS THE "CATEGORY+YEAR+DASH" PREFIX  00021700
021800*    STRING AND COMPUTES THE TWO LENGTH/POSITION VALUES (WS-      00021800
021900*    PREFIX-LEN, WS-SUFFIX-START) THAT THE REST OF THE PROGRAM    00021900
022000*    NEEDS TO MATCH AND PARSE MANAGEMENT NUMBERS BUILT FROM IT.   00022000
022100*                                                                 00022100
022200 100-BUILD-PREFIX-RTN.                                            00022200
022300     MOVE "100-BUILD-PREFIX-RTN" TO PARA-NAME.                    00022300
022400*                                                                 00022400
022500*    Y2K WINDOW - THIS COMPILER'S ACCEPT FROM DATE STILL RETURNS  00022500
022600*    A 2-DIGIT YEAR.  00-49 IS TAKEN AS 20XX, 50-99 AS 19XX.      00022600
022700*                                                                 00022700
022800     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                         00022800
022900     IF WS-RUN-YY < 50                                            00022900
023000         MOVE 20 TO WS-CENTURY                                    00023000
023100     ELSE                                                         00023100
023200         MOVE 19 TO WS-CENTURY                                    00023200
023300     END-IF.                                                      00023300
023400     COMPUTE WS-CURRENT-CCYY = WS-CENTURY * 100 + WS-RUN-YY.      00023400
023500*                                                                 00023500
023600     PERFORM 105-TRIM-CATEGORY-RTN THRU 105-EXIT.                 00023600
023700*                                                                 00023700
023800*    THE PREFIX IS BUILT FROM ONLY THE TRIMMED CATEGORY CODE -    00023800
023900*    STRINGING THE FULL 6-BYTE FIELD WOULD EMBED TRAILING BLANKS  00023900
024000*    IN THE MIDDLE OF THE MANAGEMENT NUMBER FOR SHORT CODES, THE  00024000
024100*    BUG FA-0391 FIXED.  WS-PREFIX-LEN AND WS-SUFFIX-START ARE    00024100
024200*    DERIVED FROM THE SAME TRIMMED LENGTH SO EVERY DOWNSTREAM     00024200
024300*    REFERENCE-MODIFICATION OPERATION STAYS IN STEP.              00024300
024400*                                                                 00024400
024500     MOVE SPACES TO WS-PREFIX.                                    00024500
024600     STRING LK-CATEGORY-CODE(1:WS-CAT-LEN) DELIMITED BY SIZE      00024600
024700            WS-CURRENT-CCYY               DELIMITED BY SIZE       00024700
024800            '-'                           DELIMITED BY SIZE       00024800
024900         INTO WS-PREFIX.                                          00024900
025000     COMPUTE WS-PREFIX-LEN = WS-CAT-LEN + 5.                      00025000
025100     COMPUTE WS-SUFFIX-START = WS-PREFIX-LEN + 1.                 00025100
025200 100-EXIT.                                                        00025200
025300     EXIT.                                                        00025300
025400*                                                                 00025400
025500 105-TRIM-CATEGORY-RTN.                                           00025500
025600     MOVE "105-TRIM-CATEGORY-RTN" TO PARA-NAME.                   00025600
025700*                                                                 00025700
025800*    SCAN THE 6-BYTE CATEGORY CODE RIGHT TO LEFT FOR THE LAST     00025800
025900*    NON-BLANK CHARACTER - MANY CATEGORY CODES ARE SHORTER THAN   00025900
026000*    6 BYTES AND ARE STORED LEFT-JUSTIFIED, SPACE-PADDED.  A      00026000
026100*    WHOLLY BLANK CODE (SHOULD NEVER HAPPEN - THE ON-LINE ADD     00026100
026200*    SCREEN REQUIRES IT) STILL LEAVES WS-CAT-LEN AT 1 SO THE      00026200
026300*    STRING BELOW HAS SOMETHING TO WORK WITH.                     00026300
026400*                                                                 00026400
026500     PERFORM 107-SCAN-ONE-CHAR-RTN THRU 107-EXIT                  00026500
026600         VARYING WS-SCAN-IDX FROM 6 BY -1                         00026600
026700         UNTIL WS-SCAN-IDX < 1                                    00026700
026800            OR LK-CATEGORY-CODE(WS-SCAN-IDX:1) NOT = SPACE.       00026800
026900     IF WS-SCAN-IDX < 1                                           00026900
027000         MOVE 1 TO WS-CAT-LEN                                     00027000
027100     ELSE                                                         00027100
027200         MOVE WS-SCAN-IDX TO WS-CAT-LEN                           00027200
027300     END-IF.                                                      00027300
027400 105-EXIT.                                                        00027400
027500     EXIT.                                                        00027500
027600*                                                                 00027600
027700*    107-SCAN-ONE-CHAR-RTN HAS NO WORK OF ITS OWN TO DO - THE     00027700
027800*    VARYING/UNTIL CLAUSE ON THE PERFORM IN 105 ABOVE DOES ALL    00027800
027900*    THE TESTING.  IT EXISTS ONLY SO THAT LOOP IS DRIVEN BY A     00027900
028000*    PERFORMED PARAGRAPH RATHER THAN AN INLINE PERFORM BLOCK.     00028000
028100*                                                                 00028100
028200 107-SCAN-ONE-CHAR-RTN.                                           00028200
028300     CONTINUE.                                                    00028300
028400 107-EXIT.                                                        00028400
028500     EXIT.                                                        00028500
028600*                                                                 00028600
028700*    200-SCAN-EQUIP-MASTER-RTN IS PERFORMED ONCE PER MASTER       00028700
028800*    RECORD BY THE TOP-LEVEL UNTIL LOOP - CHECK THE CURRENT       00028800
028900*    RECORD FOR A PREFIX MATCH, THEN READ THE NEXT ONE AHEAD.     00028900
029000*                                                                 00029000
029100 200-SCAN-EQUIP-MASTER-RTN.                                       00029100
029200     ADD 1 TO WS-RECS-SCANNED.                                    00029200
029300     PERFORM 210-CHECK-PREFIX-MATCH-RTN THRU 210-EXIT.            00029300
029400     PERFORM 710-READ-MASTER-RTN THRU 710-EXIT.                   00029400
029500 200-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700*                                                                 00029700
029800 210-CHECK-PREFIX-MATCH-RTN.                                      00029800
029900     MOVE "210-CHECK-PREFIX-MATCH-RTN" TO PARA-NAME.              00029900
030000*                                                                 00030000
030100*    EQMN-PREFIX-PART (SEE EQUIPCPY) IS A FIXED 16-BYTE OFFSET AND00030100
030200*    ONLY LINES UP WITH THE SEQUENCE SUFFIX WHEN THE CATEGORY CODE00030200
030300*    USES ALL 6 BYTES.  CATEGORY CODES HERE ARE OFTEN SHORTER AND 00030300
030400*    LEFT-JUSTIFIED, SO THE PREFIX LENGTH IS COMPUTED AT RUN TIME 00030400
030500*    AND THE MATCH IS DONE AGAINST THE RAW MANAGEMENT NUMBER      00030500
030600*    USING REFERENCE MODIFICATION RATHER THAN THE COPYBOOK VIEW.  00030600
030700*                                                                 00030700
030800     IF EQUIP-MGT-NUMBER(1:WS-PREFIX-LEN) =                       00030800
030900             WS-PREFIX(1:WS-PREFIX-LEN)                           00030900
031000         ADD 1 TO WS-RECS-MATCHED                                 00031000
031100         PERFORM 220-PARSE-SEQUENCE-RTN THRU 220-EXIT             00031100
031200     END-IF.                                                      00031200
031300 210-EXIT.                                                        00031300
031400     EXIT.                                                        00031400
031500*                                                                 00031500
031600 220-PARSE-SEQUENCE-RTN.                                          00031600
031700     MOVE "220-PARSE-SEQUENCE-RTN" TO PARA-NAME.                  00031700
031800*                                                                 00031800
031900*    SKIP THE RECORD FOR MAX-FINDING PURPOSES WHEN THE 4 BYTES    00031900
032000*    RIGHT AFTER THE COMPUTED PREFIX ARE NOT ALL NUMERIC - DO NOT 00032000
032100*    ABORT THE SCAN, JUST LEAVE THE CURRENT MAXIMUM ALONE.  A     00032100
032200*    HAND-KEYED OR LEGACY MANAGEMENT NUMBER THAT DOES NOT FOLLOW  00032200
032300*    THE STANDARD SUFFIX FORMAT MUST NOT STOP THE REST OF THE     00032300
032400*    SCAN FROM FINDING THE TRUE MAXIMUM.                          00032400
032500*                                                                 00032500
032600     MOVE EQUIP-MGT-NUMBER(WS-SUFFIX-START:4) TO WS-SEQ-SUFFIX.   00032600
032700     IF WS-SEQ-SUFFIX NOT NUMERIC                                 00032700
032800         GO TO 220-EXIT                                           00032800
032900     END-IF.                                                      00032900
033000*                                                                 00033000
033100     MOVE WS-SEQ-SUFFIX TO WS-SEQ-SUFFIX-NUM.                     00033100
033200     MOVE 'Y' TO WS-ANY-PARSED-SW.                                00033200
033300     IF WS-SEQ-SUFFIX-NUM > WS-MAX-SEQ                            00033300
033400         MOVE WS-SEQ-SUFFIX-NUM TO WS-MAX-SEQ                     00033400
033500     END-IF.                                                      00033500
033600 220-EXIT.                                                        00033600
033700     EXIT.                                                        00033700
033800*                                                                 00033800
033900*    300-BUILD-NEW-NUMBER-RTN PICKS THE NEW SEQUENCE NUMBER (THE  00033900
034000*    MAXIMUM FOUND PLUS ONE, OR 1 IF NOTHING MATCHED AND PARSED)  00034000
034100*    AND CONCATENATES IT ONTO THE PREFIX BUILT BY 100 ABOVE TO    00034100
034200*    FORM THE FINAL MANAGEMENT NUMBER RETURNED TO THE CALLER.     00034200
034300*                                                                 00034300
034400 300-BUILD-NEW-NUMBER-RTN.                                        00034400
034500     MOVE "300-BUILD-NEW-NUMBER-RTN" TO PARA-NAME.                00034500
034600*                                                                 00034600
034700     IF WS-SOME-RECORD-PARSED                                     00034700
034800         COMPUTE WS-NEW-SEQ = WS-MAX-SEQ + 1                      00034800
034900     ELSE                                                         00034900
035000         MOVE 1 TO WS-NEW-SEQ                                     00035000
035100     END-IF.                                                      00035100
035200     MOVE WS-NEW-SEQ TO WS-NEW-SEQ-DISP.                          00035200
035300*                                                                 00035300
035400     MOVE SPACES TO LK-NEW-MGT-NUMBER.                            00035400
035500     STRING WS-PREFIX(1:WS-PREFIX-LEN) DELIMITED BY SIZE          00035500
035600            WS-NEW-SEQ-DISP             DELIMITED BY SIZE         00035600
035700         INTO LK-NEW-MGT-NUMBER.                                  00035700
035800 300-EXIT.                                                        00035800
035900     EXIT.                                                        00035900
036000*                                                                 00036000
036100*    700-OPEN-MASTER-RTN OPENS THE EQUIPMENT MASTER INPUT-ONLY -  00036100
036200*    A FAILED OPEN IS REPORTED TO THE CONSOLE BUT NOT ABENDED     00036200
036300*    HERE; THE CALLER (SEE ABOVE) CHECKS EQMST-OK ITSELF AND      00036300
036400*    SETS RETURN CODE 16 WHEN THE OPEN DID NOT SUCCEED.           00036400
036500*                                                                 00036500
036600 700-OPEN-MASTER-RTN.                                             00036600
036700     OPEN INPUT EQUIPMENT-MASTER.                                 00036700
036800     IF NOT EQMST-OK                                              00036800
036900         DISPLAY 'EQUIPMGN - ERROR OPENING EQUIPMENT MASTER. RC: '00036900
037000                 EQMST-STATUS                                     00037000
037100     END-IF.                                                      00037100
037200 700-EXIT.                                                        00037200
037300     EXIT.                                                        00037300
037400*                                                                 00037400
037500*    710-READ-MASTER-RTN READS THE NEXT EQUIPMENT MASTER RECORD   00037500
037600*    AHEAD FOR THE SCAN LOOP IN 200 ABOVE, SETTING THE EOF SWITCH 00037600
037700*    WHEN THE FILE IS EXHAUSTED.                                  00037700
037800*                                                                 00037800
037900 710-READ-MASTER-RTN.                                             00037900
038000     READ EQUIPMENT-MASTER INTO EQUIP-MASTER-REC                  00038000
038100         AT END MOVE 'Y' TO WS-EQMST-EOF-SW.                      00038100
038200 710-EXIT.                                                        00038200
038300     EXIT.                                                        00038300
038400*                                                                 00038400
038500*    790-CLOSE-MASTER-RTN CLOSES THE EQUIPMENT MASTER AFTER THE   00038500
038600*    SCAN COMPLETES - PERFORMED ONLY WHEN THE OPEN SUCCEEDED.     00038600
038700*                                                                 00038700
038800 790-CLOSE-MASTER-RTN.                                            00038800
038900     CLOSE EQUIPMENT-MASTER.                                      00038900
039000 790-EXIT.                                                        00039000
039100     EXIT.                                                        00039100

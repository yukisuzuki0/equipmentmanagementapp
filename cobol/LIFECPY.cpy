000100***************************************************************** 00000100
000200* LIFECPY      - USEFUL-LIFE REFERENCE TABLE RECORD LAYOUT      * 00000200
000300* ASSET MANAGEMENT / FIXED-ASSETS SUBSYSTEM                     * 00000300
000400* ONE ROW PER CATEGORY+ITEM COMBINATION - LEGAL/ASSIGNED        * 00000400
000500* USEFUL LIFE IN WHOLE YEARS FOR STRAIGHT-LINE DEPRECIATION.    * 00000500
000600***************************************************************** 00000600
000700*   DATE     BY    TICKET    DESCRIPTION                       *  00000700
000800*  -------- ----- --------- ------------------------------------  00000800
000900*  07/14/86  RTM   FA-0041   ORIGINAL LAYOUT - LIFE TABLE         00000900
001000*  01/09/99  PJH   FA-0301   Y2K REVIEW - NO DATE FIELDS, NO CHG  00001000
001100***************************************************************** 00001100
001200 01  LIFE-TBL-REC.                                                00001200
001300     05  LIFE-CATEGORY-CODE      PIC X(06).                       00001300
001400     05  LIFE-CATEGORY-LABEL     PIC X(30).                       00001400
001500     05  LIFE-ITEM-CODE          PIC X(06).                       00001500
001600     05  LIFE-ITEM-LABEL         PIC X(30).                       00001600
001700     05  LIFE-YEARS              PIC 9(02).                       00001700
001800     05  FILLER                  PIC X(06).                       00001800

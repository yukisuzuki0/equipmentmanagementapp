000100***************************************************************** 00000100
000200* EQUIPCPY     - EQUIPMENT MASTER RECORD LAYOUT                 * 00000200
000300* ASSET MANAGEMENT / FIXED-ASSETS SUBSYSTEM                     * 00000300
000400* ONE ROW PER PHYSICAL EQUIPMENT ITEM OWNED BY THE ORGANIZATION * 00000400
000500***************************************************************** 00000500
000600*   DATE     BY    TICKET    DESCRIPTION                       *  00000600
000700*  -------- ----- --------- ------------------------------------  00000700
000800*  07/14/86  RTM   FA-0041   ORIGINAL LAYOUT - EQUIP MASTER       00000800
000900*  02/03/89  RTM   FA-0118   ADDED LOAN-AVAILABLE FLAG            00000900
001000*  11/20/91  DKS   FA-0240   ADDED USAGE-DEADLINE FOR SURPLUS     00001000
001100*  01/09/99  PJH   FA-0301   Y2K - CCYYMMDD DATE FORMS THROUGHOUT 00001100
001200*  06/18/03  LCW   FA-0355   MGT NUMBER PREFIX/SEQ VIEW - FIXED   00001200
001300*                            BYTE OFFSET, ONLY LINES UP WITH THE  00001300
001400*                            SEQUENCE DIGITS WHEN THE CATEGORY    00001400
001500*                            CODE FILLS ALL 6 BYTES.  EQUIPMGN    00001500
001600*                            COMPUTES THE SUFFIX POSITION ITSELF  00001600
001700*                            FOR SHORTER CODES (210-CHECK-PREFIX) 00001700
001800***************************************************************** 00001800
001900 01  EQUIP-MASTER-REC.                                            00001900
002000     05  EQUIP-ID                PIC 9(06).                       00002000
002100     05  EQUIP-MGT-NUMBER        PIC X(20).                       00002100
002200     05  EQMN-SEQUENCE-VIEW REDEFINES EQUIP-MGT-NUMBER.           00002200
002300         10  EQMN-PREFIX-PART    PIC X(16).                       00002300
002400         10  EQMN-SEQ-PART       PIC X(04).                       00002400
002500     05  EQUIP-CATEGORY-CODE     PIC X(06).                       00002500
002600     05  EQUIP-ITEM-CODE         PIC X(06).                       00002600
002700     05  EQUIP-NAME              PIC X(40).                       00002700
002800     05  EQUIP-MODEL-NUMBER      PIC X(30).                       00002800
002900     05  EQUIP-MANUFACTURER      PIC X(30).                       00002900
003000     05  EQUIP-SPECIFICATION     PIC X(60).                       00003000
003100     05  EQUIP-COST-AMT          PIC S9(9)V99 COMP-3.             00003100
003200     05  EQUIP-PURCHASE-DATE     PIC 9(08).                       00003200
003300     05  EQPD-DATE-PARTS REDEFINES EQUIP-PURCHASE-DATE.           00003300
003400         10  EQPD-CCYY           PIC 9(04).                       00003400
003500         10  EQPD-MM             PIC 9(02).                       00003500
003600         10  EQPD-DD             PIC 9(02).                       00003600
003700     05  EQUIP-QUANTITY          PIC 9(04).                       00003700
003800     05  EQUIP-LOCATION-CODE     PIC X(06).                       00003800
003900     05  EQUIP-BROKEN-FLAG       PIC X(01).                       00003900
004000         88  EQUIP-IS-BROKEN         VALUE 'Y'.                   00004000
004100         88  EQUIP-NOT-BROKEN        VALUE 'N'.                   00004100
004200     05  EQUIP-LOAN-FLAG         PIC X(01).                       00004200
004300         88  EQUIP-AVAIL-FOR-LOAN    VALUE 'Y'.                   00004300
004400         88  EQUIP-NOT-AVAIL-LOAN    VALUE 'N'.                   00004400
004500     05  EQUIP-USAGE-DEADLINE    PIC 9(08).                       00004500
004600     05  EQUD-DATE-PARTS REDEFINES EQUIP-USAGE-DEADLINE.          00004600
004700         10  EQUD-CCYY           PIC 9(04).                       00004700
004800         10  EQUD-MM             PIC 9(02).                       00004800
004900         10  EQUD-DD             PIC 9(02).                       00004900
005000     05  FILLER                  PIC X(08).                       00005000

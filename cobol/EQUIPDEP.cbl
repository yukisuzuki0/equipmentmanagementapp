000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  EQUIPDEP.                                           00000300
000400 AUTHOR. R. T. MORALES.                                           00000400
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - FIXED ASSETS GROUP.     00000500
000600 DATE-WRITTEN. 07/14/86.                                          00000600
000700 DATE-COMPILED. 07/14/86.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*   (C)                                                           00000900
001000*                                                                 00001000
001100******************************************************************00001100
001200* EQUIPDEP - STRAIGHT-LINE DEPRECIATION CALCULATION SUBPROGRAM  * 00001200
001300*                                                                *00001300
001400* CALLED ONCE PER EQUIPMENT ITEM BY THE VALUATION REPORT DRIVER * 00001400
001500* (EQUIPVAL) AFTER THE CALLER HAS RESOLVED THE USEFUL-LIFE YEARS* 00001500
001600* FROM THE LIFESPAN REFERENCE TABLE.  GIVEN THE EQUIPMENT       * 00001600
001700* MASTER RECORD, THE RESOLVED LIFESPAN YEARS, AND THE AS-OF     * 00001700
001800* DATE, THIS MODULE RETURNS THE ELAPSED YEARS (CAPPED AT THE    * 00001800
001900* LIFESPAN), THE ANNUAL DEPRECIATION CHARGE, THE ACCUMULATED    * 00001900
002000* DEPRECIATION, AND THE RESULTING BOOK VALUE.                   * 00002000
002100*                                                                *00002100
002200* THIS MODULE DOES NOT OPEN OR READ ANY FILE - THE LIFESPAN     * 00002200
002300* LOOKUP ITSELF IS PERFORMED BY THE CALLER (SEE EQUIPVAL,       * 00002300
002400* PARAGRAPH 210-LOOKUP-LIFE-TABLE-RTN) SINCE THE REFERENCE      * 00002400
002500* TABLE IS HELD IN THE CALLER'S WORKING-STORAGE.                * 00002500
002600*                                                                *00002600
002700* THE METHOD IS STRAIGHT-LINE ONLY - NO DECLINING BALANCE, NO   * 00002700
002800* SUM-OF-YEARS-DIGITS, AND NO MID-YEAR CONVENTION.  A FULL      * 00002800
002900* YEAR OF DEPRECIATION IS TAKEN FOR EACH COMPLETE YEAR SINCE    * 00002900
003000* THE PURCHASE DATE AND NONE FOR A PARTIAL YEAR.                * 00003000
003100*                                                                *00003100
003200*   DATE     BY    TICKET    DESCRIPTION                       *  00003200
003300*  -------- ----- --------- ------------------------------------  00003300
003400*  07/14/86  RTM   FA-0041   ORIGINAL VERSION                     00003400
003500*  02/03/89  RTM   FA-0118   NO CHANGE REQUIRED FOR LOAN FLAG WORK00003500
003600*  11/20/91  DKS   FA-0240   NO CHANGE REQUIRED FOR SURPLUS WORK  00003600
003700*  01/09/99  PJH   FA-0301   Y2K - CCYYMMDD COMPARE REPLACES THE  00003700
003800*                            OLD YYMMDD ELAPSED-YEARS ARITHMETIC  00003800
003900*  09/14/02  LCW   FA-0349   BOOK VALUE FLOOR MADE EXPLICIT PER   00003900
004000*                            AUDIT FINDING - NO NEGATIVE VALUES   00004000
004100*  05/19/11  LCW   FA-0417   NO FUNCTIONAL CHANGE - PARAGRAPH     00004100
004200*                            BANNERS EXPANDED PER FIXED ASSETS    00004200
004300*                            GROUP DOCUMENTATION STANDARD AFTER   00004300
004400*                            THE INTERNAL AUDIT OF THIS PROGRAM   00004400
004500******************************************************************00004500
004600*                                                                 00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER. IBM-3081.                                       00004900
005000 OBJECT-COMPUTER. IBM-3081.                                       00005000
005100*                                                                 00005100
005200 DATA DIVISION.                                                   00005200
005300 WORKING-STORAGE SECTION.                                         00005300
005400*                                                                 00005400
005500*    PARA-NAME IS THE STANDARD FIXED ASSETS GROUP ABEND-TRACE     00005500
005600*    FIELD - EVERY PARAGRAPH MOVES ITS OWN NAME IN HERE ON ENTRY  00005600
005700*    SO AN ABEND DUMP SHOWS THE LAST PARAGRAPH EXECUTED WITHOUT   00005700
005800*    NEEDING A COMPILE LISTING ON HAND.                           00005800
005900*                                                                 00005900
006000*    WS-RAW-ELAPSED-YEARS HOLDS THE UNCAPPED YEAR DIFFERENCE      00006000
006100*    BEFORE IT IS TESTED AGAINST LK-LIFE-YEARS IN 100 BELOW.      00006100
006200*    WS-MONTH-DAY-BACKUP-SW IS TRUE WHEN THE AS-OF MONTH/DAY HAS  00006200
006300*    NOT YET REACHED THE PURCHASE MONTH/DAY WITHIN THE CURRENT    00006300
006400*    YEAR, MEANING ONE YEAR MUST BE SUBTRACTED FROM THE RAW       00006400
006500*    DIFFERENCE.                                                  00006500
006600*                                                                 00006600
006700 01  WS-MISC-FIELDS.                                              00006700
006800     05  PARA-NAME               PIC X(40).                       00006800
006900     05  WS-RAW-ELAPSED-YEARS    PIC S9(4) COMP-3 VALUE 0.        00006900
007000     05  WS-MONTH-DAY-BACKUP-SW  PIC X(01) VALUE 'N'.             00007000
007100         88  BACK-UP-ONE-YEAR        VALUE 'Y'.                   00007100
007200     05  FILLER                  PIC X(10).                       00007200
007300*                                                                 00007300
007400 LINKAGE SECTION.                                                 00007400
007500*                                                                 00007500
007600*    EQUIP-MASTER-REC (THE EQUIPMENT MASTER RECORD LAYOUT) IS     00007600
007700*    PASSED BY REFERENCE FROM THE CALLER SO THIS MODULE CAN GET   00007700
007800*    AT EQUIP-PURCHASE-DATE AND EQUIP-COST-AMT WITHOUT THE        00007800
007900*    CALLER HAVING TO BREAK THE RECORD APART INTO SEPARATE        00007900
008000*    LINKAGE PARAMETERS.                                          00008000
008100*                                                                 00008100
008200 COPY EQUIPCPY.                                                   00008200
008300*                                                                 00008300
008400*    LK-AS-OF-DATE IS THE REPORT'S AS-OF DATE, CCYYMMDD, PASSED   00008400
008500*    DOWN FROM THE JOB'S CONTROL CARD VIA EQUIPVAL.  LK-AOD-      00008500
008600*    PARTS REDEFINES IT SO THE YEAR/MONTH/DAY COMPONENTS CAN BE   00008600
008700*    COMPARED TO THE CORRESPONDING EQPD-* FIELDS IN EQUIPCPY      00008700
008800*    WITHOUT FURTHER UNSTRING OR DIVIDE/REMAINDER ARITHMETIC.     00008800
008900*                                                                 00008900
009000 01  LK-AS-OF-DATE                PIC 9(08).                      00009000
009100 01  LK-AOD-PARTS REDEFINES LK-AS-OF-DATE.                        00009100
009200     05  LK-AOD-CCYY              PIC 9(04).                      00009200
009300     05  LK-AOD-MM                PIC 9(02).                      00009300
009400     05  LK-AOD-DD                PIC 9(02).                      00009400
009500*                                                                 00009500
009600*    LK-LIFE-YEARS IS THE RESOLVED USEFUL-LIFE YEARS FOR THIS     00009600
009700*    ITEM'S CATEGORY, ALREADY LOOKED UP BY THE CALLER - THIS      00009700
009800*    MODULE TREATS IT AS GIVEN AND ONLY GUARDS AGAINST ZERO.      00009800
009900*    LK-ELAPSED-YEARS, LK-ANNUAL-DEP-AMT, LK-ACCUM-DEP-AMT, AND   00009900
010000*    LK-BOOK-VALUE-AMT ARE ALL RETURNED TO THE CALLER.            00010000
010100*    LK-RETURN-CD IS ALWAYS SET TO ZERO ON A NORMAL RETURN -      00010100
010200*    THERE IS CURRENTLY NO CONDITION IN THIS MODULE THAT SETS IT  00010200
010300*    OTHERWISE, BUT THE PARAMETER IS KEPT FOR SYMMETRY WITH THE   00010300
010400*    OTHER FIXED ASSETS GROUP CALLED SUBPROGRAMS, ALL OF WHICH    00010400
010500*    RETURN A RETURN CODE TO THE CALLER.                          00010500
010600*                                                                 00010600
010700 01  LK-LIFE-YEARS                PIC 9(02).                      00010700
010800 01  LK-ELAPSED-YEARS             PIC 9(02).                      00010800
010900 01  LK-ANNUAL-DEP-AMT            PIC S9(9)V99 COMP-3.            00010900
011000 01  LK-ACCUM-DEP-AMT             PIC S9(9)V99 COMP-3.            00011000
011100 01  LK-BOOK-VALUE-AMT            PIC S9(9)V99 COMP-3.            00011100
011200 01  LK-RETURN-CD                 PIC 9(04) COMP.                 00011200
011300*                                                                 00011300
011400 PROCEDURE DIVISION USING EQUIP-MASTER-REC, LK-AS-OF-DATE,        00011400
011500         LK-LIFE-YEARS, LK-ELAPSED-YEARS, LK-ANNUAL-DEP-AMT,      00011500
011600         LK-ACCUM-DEP-AMT, LK-BOOK-VALUE-AMT, LK-RETURN-CD.       00011600
011700*                                                                 00011700
011800* FOR EACH EQUIPMENT ITEM                                         00011800
011900*    COMPUTE ELAPSED YEARS SINCE PURCHASE, CAPPED AT LIFE-YEARS   00011900
012000*    COMPUTE ANNUAL DEPRECIATION = COST / LIFE-YEARS (GUARDED)    00012000
012100*    COMPUTE ACCUMULATED DEPRECIATION = ANNUAL * ELAPSED          00012100
012200*    COMPUTE BOOK VALUE = COST - ACCUMULATED, FLOORED AT ZERO     00012200
012300*                                                                 00012300
012400*    THE FOUR PARAGRAPHS BELOW ARE PERFORMED IN STRICT ORDER -    00012400
012500*    EACH ONE DEPENDS ON A VALUE THE PREVIOUS ONE SET.  200       00012500
012600*    NEEDS NOTHING FROM 100 BUT IS KEPT AFTER IT FOR READING      00012600
012700*    ORDER; 300 NEEDS LK-ANNUAL-DEP-AMT FROM 200 AND LK-ELAPSED-  00012700
012800*    YEARS FROM 100; 400 NEEDS LK-ACCUM-DEP-AMT FROM 300.         00012800
012900*                                                                 00012900
013000     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         00013000
013100*                                                                 00013100
013200     PERFORM 100-CALC-ELAPSED-YEARS-RTN THRU 100-EXIT.            00013200
013300     PERFORM 200-CALC-ANNUAL-DEP-RTN    THRU 200-EXIT.            00013300
013400     PERFORM 300-CALC-ACCUM-DEP-RTN     THRU 300-EXIT.            00013400
013500     PERFORM 400-CALC-BOOK-VALUE-RTN    THRU 400-EXIT.            00013500
013600*                                                                 00013600
013700     MOVE 0 TO LK-RETURN-CD.                                      00013700
013800     GOBACK.                                                      00013800
013900*                                                                 00013900
014000*    000-SETUP-RTN ZEROES EVERY RETURNED LINKAGE FIELD AND THE    00014000
014100*    WORKING-STORAGE SCRATCH FIELDS BEFORE THE CALCULATION        00014100
014200*    PARAGRAPHS RUN.  THIS SUBPROGRAM IS CALLED REPEATEDLY, ONCE  00014200
014300*    PER EQUIPMENT ITEM, FOR THE LIFE OF THE VALUATION RUN - A    00014300
014400*    LINKAGE FIELD LEFT OVER FROM A PRIOR CALL WOULD OTHERWISE    00014400
014500*    LEAK INTO THE NEXT ITEM'S RESULT IF ANY LATER PARAGRAPH      00014500
014600*    TOOK AN EARLY GO TO EXIT BEFORE SETTING ITS OWN FIELD.       00014600
014700*                                                                 00014700
014800 000-SETUP-RTN.                                                   00014800
014900     MOVE "000-SETUP-RTN" TO PARA-NAME.                           00014900
015000     MOVE 0 TO LK-ELAPSED-YEARS.                                  00015000
015100     MOVE 0 TO LK-ANNUAL-DEP-AMT.                                 00015100
015200     MOVE 0 TO LK-ACCUM-DEP-AMT.                                  00015200
015300     MOVE 0 TO LK-BOOK-VALUE-AMT.                                 00015300
015400     MOVE 0 TO WS-RAW-ELAPSED-YEARS.                              00015400
015500     MOVE 'N' TO WS-MONTH-DAY-BACKUP-SW.                          00015500
015600 000-EXIT.                                                        00015600
015700     EXIT.                                                        00015700
015800*                                                                 00015800
015900*    100-CALC-ELAPSED-YEARS-RTN COMPUTES THE NUMBER OF COMPLETE   00015900
016000*    YEARS BETWEEN THE PURCHASE DATE AND THE AS-OF DATE, CAPPED   00016000
016100*    SO IT NEVER EXCEEDS THE ITEM'S USEFUL-LIFE YEARS - AN ITEM   00016100
016200*    STILL ON THE BOOKS PAST THE END OF ITS USEFUL LIFE STAYS AT  00016200
016300*    ITS FULLY DEPRECIATED BOOK VALUE RATHER THAN GOING NEGATIVE  00016300
016400*    OR SHOWING MORE YEARS OF DEPRECIATION THAN IT HAS YEARS OF   00016400
016500*    LIFE.                                                        00016500
016600*                                                                 00016600
016700 100-CALC-ELAPSED-YEARS-RTN.                                      00016700
016800     MOVE "100-CALC-ELAPSED-YEARS-RTN" TO PARA-NAME.              00016800
016900*                                                                 00016900
017000*    AN AS-OF DATE EARLIER THAN THE PURCHASE DATE (SHOULD NOT     00017000
017100*    HAPPEN IN NORMAL PROCESSING, BUT THE AS-OF DATE COMES FROM   00017100
017200*    A JOB CONTROL CARD THAT COULD BE KEYED WRONG) MEANS ZERO     00017200
017300*    YEARS HAVE ELAPSED - GUARD AGAINST A NEGATIVE RESULT AS THE  00017300
017400*    PURCHASE-YEAR SUBTRACTION BELOW WOULD OTHERWISE PRODUCE.     00017400
017500*                                                                 00017500
017600     IF LK-AS-OF-DATE < EQUIP-PURCHASE-DATE                       00017600
017700         MOVE 0 TO WS-RAW-ELAPSED-YEARS                           00017700
017800         GO TO 100-EXIT                                           00017800
017900     END-IF.                                                      00017900
018000*                                                                 00018000
018100*    WHOLE YEARS ELAPSED = AS-OF YEAR MINUS PURCHASE YEAR, LESS   00018100
018200*    ONE IF THE AS-OF MONTH/DAY HAS NOT YET REACHED THE PURCHASE  00018200
018300*    MONTH/DAY IN THE CURRENT YEAR (FLOOR - NO PARTIAL YEARS).    00018300
018400*    THE CCYY SUBTRACTION ALONE OVERSTATES THE ELAPSED YEARS      00018400
018500*    WHENEVER THE ANNIVERSARY DATE HAS NOT YET BEEN REACHED THIS  00018500
018600*    CALENDAR YEAR - THE MONTH/DAY COMPARE BELOW CORRECTS THAT.   00018600
018700*                                                                 00018700
018800     COMPUTE WS-RAW-ELAPSED-YEARS =                               00018800
018900             LK-AOD-CCYY - EQPD-CCYY.                             00018900
019000*                                                                 00019000
019100     IF LK-AOD-MM < EQPD-MM                                       00019100
019200         MOVE 'Y' TO WS-MONTH-DAY-BACKUP-SW                       00019200
019300     ELSE                                                         00019300
019400         IF LK-AOD-MM = EQPD-MM AND LK-AOD-DD < EQPD-DD           00019400
019500             MOVE 'Y' TO WS-MONTH-DAY-BACKUP-SW                   00019500
019600         ELSE                                                     00019600
019700             MOVE 'N' TO WS-MONTH-DAY-BACKUP-SW                   00019700
019800         END-IF                                                   00019800
019900     END-IF.                                                      00019900
020000*                                                                 00020000
020100     IF BACK-UP-ONE-YEAR                                          00020100
020200         SUBTRACT 1 FROM WS-RAW-ELAPSED-YEARS                     00020200
020300     END-IF.                                                      00020300
020400*                                                                 00020400
020500*    A PURCHASE DATE LESS THAN A FULL YEAR BEFORE THE AS-OF DATE  00020500
020600*    CAN STILL PRODUCE A NEGATIVE RAW VALUE AFTER THE BACKUP      00020600
020700*    ADJUSTMENT ABOVE (E.G. PURCHASED LAST MONTH) - FLOOR IT AT   00020700
020800*    ZERO RATHER THAN PASS A NEGATIVE YEAR COUNT DOWNSTREAM.      00020800
020900*                                                                 00020900
021000     IF WS-RAW-ELAPSED-YEARS < 0                                  00021000
021100         MOVE 0 TO WS-RAW-ELAPSED-YEARS                           00021100
021200     END-IF.                                                      00021200
021300*                                                                 00021300
021400*    CAP AT THE RESOLVED USEFUL-LIFE YEARS - SEE PARAGRAPH        00021400
021500*    BANNER ABOVE FOR WHY THIS CAP EXISTS.                        00021500
021600*                                                                 00021600
021700     IF WS-RAW-ELAPSED-YEARS > LK-LIFE-YEARS                      00021700
021800         MOVE LK-LIFE-YEARS TO LK-ELAPSED-YEARS                   00021800
021900     ELSE                                                         00021900
022000         MOVE WS-RAW-ELAPSED-YEARS TO LK-ELAPSED-YEARS            00022000
022100     END-IF.                                                      00022100
022200 100-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
022400*                                                                 00022400
022500*    200-CALC-ANNUAL-DEP-RTN COMPUTES THE STRAIGHT-LINE ANNUAL    00022500
022600*    DEPRECIATION CHARGE - ORIGINAL COST DIVIDED EVENLY ACROSS    00022600
022700*    THE USEFUL-LIFE YEARS, ROUNDED TO THE NEAREST CENT.          00022700
022800*                                                                 00022800
022900 200-CALC-ANNUAL-DEP-RTN.                                         00022900
023000     MOVE "200-CALC-ANNUAL-DEP-RTN" TO PARA-NAME.                 00023000
023100*                                                                 00023100
023200*    GUARD AGAINST DIVIDE BY ZERO - NO USEFUL LIFE ON FILE MEANS  00023200
023300*    NO ANNUAL DEPRECIATION CAN BE COMPUTED.  AN UNGUARDED        00023300
023400*    COMPUTE WITH A ZERO DIVISOR WOULD ABEND THE ENTIRE RUN.      00023400
023500*                                                                 00023500
023600     IF LK-LIFE-YEARS NOT > 0                                     00023600
023700         MOVE 0 TO LK-ANNUAL-DEP-AMT                              00023700
023800         GO TO 200-EXIT                                           00023800
023900     END-IF.                                                      00023900
024000*                                                                 00024000
024100     COMPUTE LK-ANNUAL-DEP-AMT ROUNDED =                          00024100
024200             EQUIP-COST-AMT / LK-LIFE-YEARS.                      00024200
024300 200-EXIT.                                                        00024300
024400     EXIT.                                                        00024400
024500*                                                                 00024500
024600*    300-CALC-ACCUM-DEP-RTN MULTIPLIES THE ANNUAL CHARGE BY THE   00024600
024700*    CAPPED ELAPSED YEARS TO GET TOTAL DEPRECIATION TAKEN TO      00024700
024800*    DATE.                                                        00024800
024900*                                                                 00024900
025000 300-CALC-ACCUM-DEP-RTN.                                          00025000
025100     MOVE "300-CALC-ACCUM-DEP-RTN" TO PARA-NAME.                  00025100
025200*                                                                 00025200
025300     IF LK-LIFE-YEARS NOT > 0                                     00025300
025400         MOVE 0 TO LK-ACCUM-DEP-AMT                               00025400
025500         GO TO 300-EXIT                                           00025500
025600     END-IF.                                                      00025600
025700*                                                                 00025700
025800     COMPUTE LK-ACCUM-DEP-AMT =                                   00025800
025900             LK-ANNUAL-DEP-AMT * LK-ELAPSED-YEARS.                00025900
026000 300-EXIT.                                                        00026000
026100     EXIT.                                                        00026100
026200*                                                                 00026200
026300*    400-CALC-BOOK-VALUE-RTN SUBTRACTS ACCUMULATED DEPRECIATION   00026300
026400*    FROM ORIGINAL COST TO GET THE CURRENT BOOK VALUE.            00026400
026500*                                                                 00026500
026600 400-CALC-BOOK-VALUE-RTN.                                         00026600
026700     MOVE "400-CALC-BOOK-VALUE-RTN" TO PARA-NAME.                 00026700
026800*                                                                 00026800
026900     COMPUTE LK-BOOK-VALUE-AMT =                                  00026900
027000             EQUIP-COST-AMT - LK-ACCUM-DEP-AMT.                   00027000
027100*                                                                 00027100
027200*    ASSET CANNOT BE WORTH LESS THAN ZERO - NO SALVAGE VALUE      00027200
027300*    CONCEPT, NO NEGATIVE BOOK VALUE.  ROUNDING ON THE ANNUAL     00027300
027400*    CHARGE IN 200 ABOVE CAN OTHERWISE DRIVE THE ACCUMULATED      00027400
027500*    TOTAL A CENT OR TWO PAST THE ORIGINAL COST IN THE FINAL      00027500
027600*    YEAR - THE AUDIT FINDING BEHIND FA-0349 WAS THAT DRIFT.      00027600
027700*                                                                 00027700
027800     IF LK-BOOK-VALUE-AMT < 0                                     00027800
027900         MOVE 0 TO LK-BOOK-VALUE-AMT                              00027900
028000     END-IF.                                                      00028000
028100 400-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
